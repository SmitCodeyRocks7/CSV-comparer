000100*****************************************************************         
000200* CRABEND  -  COMMON ABEND / DIAGNOSTIC WORK AREA                         
000300*             CREDIT RECONCILIATION SYSTEM                                
000400*                                                                         
000500*  USED BY ALL CREDIT-RECON PROGRAMS TO CARRY THE PARAGRAPH               
000600*  NAME OF THE LAST PARAGRAPH ENTERED, AN ABEND-REASON TEXT,              
000700*  AND EXPECTED/ACTUAL VALUES FOR A SYSOUT DIAGNOSTIC LINE                
000800*  WHEN A JOB STEP FAILS ITS BALANCING OR FILE-STATUS CHECKS.             
000900*****************************************************************         
001000*   DATE      BY   REQUEST    DESCRIPTION                                 
001100*   --------  ---  ---------  -------------------------------             
001200*   04/02/86  DK   INITIAL    FIRST CUT - LIFTED FROM PATIENT             
001300*                             SYSTEM'S ABENDREC MEMBER.                   
001400*   11/18/91  DK   CR-1207    WIDENED ABEND-REASON FOR THE                
001500*                             LONGER MISSING-CREDIT MESSAGES.             
001600*   12/09/98  RF   Y2K-004    NO DATE FIELDS IN THIS MEMBER -             
001700*                             REVIEWED FOR Y2K, NO CHANGE NEEDED.         
001800*   03/17/00  RF   Y2K-011    REVIEWED - NO DATE FIELDS IN THIS           
001900*                             MEMBER, NO CHANGE MADE FOR THE              
002000*                             CENTURY ROLLOVER.                           
002100*   09/12/03  TW   CR-1301    NO CHANGE HERE - CARRIED FORWARD            
002200*                             WHEN THE CMPMISS HEADER-LINE FIX            
002300*                             WAS AUDITED UNDER THIS SAME TICKET.         
002400*   06/30/09  GH   SR-0522    NO CHANGE - LAYOUT STILL FITS               
002500*                             EVERY ABEND MESSAGE PRODUCED BY             
002600*                             THE CREDIT-RECON SUITE.                     
002700*****************************************************************         
002800 01  CR-ABEND-REC.                                                        
002900     05  PARA-NAME             PIC X(30).                                 
003000     05  ABEND-REASON          PIC X(60).                                 
003100     05  EXPECTED-VAL          PIC X(20).                                 
003200     05  ACTUAL-VAL            PIC X(20).                                 
003300     05  FILLER                PIC X(10).                                 

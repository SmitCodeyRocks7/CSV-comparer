000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CMPEDIT.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 03/11/86.                                                  
000600 DATE-COMPILED. 03/11/86.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM EDITS ONE SIDE OF THE CREDIT-MEMO                 
001300*          RECONCILIATION - EITHER THE BASE EXTRACT OR THE                
001400*          COMPARER EXTRACT, PICKED BY A ONE-CHARACTER SIDE               
001500*          SWITCH PASSED IN ON THE LINKAGE (PARM='B' OR 'C')              
001600*          AT RUN TIME.                                                   
001700*                                                                         
001800*          IT NORMALIZES THE PURCHASE-ORDER KEY ON EVERY                  
001900*          RECORD (CALLING PONORM), DROPS ANY RECORD WHOSE                
002000*          KEY COMES BACK BLANK, DERIVES THE QUARTER KEY AND              
002100*          DRUG CATEGORY FROM THE NORMALIZED KEY, AND WRITES              
002200*          THE ENRICHED RECORD ON TO CMPSORT.                             
002300*                                                                         
002400*****************************************************************         
002500                                                                          
002600         INPUT FILE (BASE SIDE)     -   CRBASE                            
002700                                                                          
002800         INPUT FILE (COMPARER SIDE) -   CRCOMP                            
002900                                                                          
003000         OUTPUT FILE (BASE SIDE)    -   CRBASENR                          
003100                                                                          
003200         OUTPUT FILE (COMPARER SIDE)-   CRCMPENR                          
003300                                                                          
003400         DUMP FILE                  -   SYSOUT                            
003500                                                                          
003600         PARM SWITCH CR-SIDE-SW='B' -   EDIT THE BASE SIDE                
003700                                                                          
003800         PARM SWITCH CR-SIDE-SW='C' -   EDIT THE COMPARER SIDE            
003900                                                                          
004000*****************************************************************         
004100*CHANGE LOG.                                                              
004200*                                                                         
004300*   DATE      BY   REQUEST    DESCRIPTION                                 
004400*   --------  ---  ---------  -------------------------------             
004500*   03/11/86  JS   INITIAL    FIRST CUT FOR THE MISSING                   
004600*                             CREDIT PROJECT - MODELED ON                 
004700*                             DALYEDIT'S EDIT/BALANCE SHAPE.              
004800*   09/14/87  JS   CR-1015    ADDED 340-DERIVE-DRUG-CATEGORY              
004900*                             ONCE THE ONMK/RBT TOKENS WERE               
005000*                             DEFINED FOR THE REPORT.                     
005100*   11/18/91  JS   CR-1207    UPSI-0 NOW PICKS THE DD NAMES               
005200*                             AT RUN TIME INSTEAD OF SHIPPING             
005300*                             TWO SEPARATE LOAD MODULES.                  
005400*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
005500*                             PROGRAM, NO CHANGE REQUIRED.                
005600*   03/17/00  RF   Y2K-011    CENTURY ROLLOVER RAN CLEAN -                
005700*                             CONFIRMED NO DATE MATH ANYWHERE IN          
005800*                             THIS EDIT STEP.                             
005900*   08/22/02  TW   CR-1288    AUDIT OF THE PONORM/CMPEDIT BOUNDARY        
006000*                             CONFIRMED 100-MAINLINE STILL SKIPS          
006100*                             RECORDS WHOSE NORMALIZED PO COMES           
006200*                             BACK ALL SPACES - NO CHANGE MADE.           
006300*   01/09/06  LP   CR-1349    NO CHANGE HERE - CARRIED FORWARD SO         
006400*                             THE DRUG-CATEGORY SCAN STAYS IN STEP        
006500*                             WITH PONORM RULE B.                         
006600*   04/14/11  GH   CR-1402    DROPPED THE UPSI-0 RUN SWITCH -             
006700*                             SIDE IS NOW PASSED IN ON THE                
006800*                             LINKAGE FROM THE PARM FIELD, SAME           
006900*                             SHAPE AS CLCLBCST'S CALC-TYPE-SW.           
007000*                             ONE UPSI BYTE IS ONE TOO MANY TO            
007100*                             KEEP STRAIGHT ACROSS THE WHOLE JOB          
007200*                             STREAM WHEN A LINKAGE SWITCH SAYS           
007300*                             THE SAME THING ON THE EXEC CARD.            
007400*****************************************************************         
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SOURCE-COMPUTER. IBM-390.                                                
007800 OBJECT-COMPUTER. IBM-390.                                                
007900 SPECIAL-NAMES.                                                           
008000     C01 IS TOP-OF-FORM.                                                  
008100 INPUT-OUTPUT SECTION.                                                    
008200 FILE-CONTROL.                                                            
008300     SELECT SYSOUT                                                        
008400     ASSIGN TO UT-S-SYSOUT                                                
008500       ORGANIZATION IS SEQUENTIAL.                                        
008600                                                                          
008700     SELECT CRIN-FILE                                                     
008800     ASSIGN TO WS-CRIN-DDNAME                                             
008900       ORGANIZATION IS LINE SEQUENTIAL                                    
009000       ACCESS MODE IS SEQUENTIAL                                          
009100       FILE STATUS IS CRIN-STATUS.                                        
009200                                                                          
009300     SELECT CRENR-FILE                                                    
009400     ASSIGN TO WS-CRENR-DDNAME                                            
009500       ORGANIZATION IS LINE SEQUENTIAL                                    
009600       ACCESS MODE IS SEQUENTIAL                                          
009700       FILE STATUS IS CRENR-STATUS.                                       
009800                                                                          
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100 FD  SYSOUT                                                               
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 140 CHARACTERS                                       
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     DATA RECORD IS SYSOUT-REC.                                           
010700 01  SYSOUT-REC  PIC X(140).                                              
010800                                                                          
010900*THIS FILE IS THE RAW CREDIT-MEMO EXTRACT FOR ONE SIDE - THE              
011000*PO NUMBER MAY BE MIXED CASE WITH RAGGED EMBEDDED BLANKS.                 
011100 FD  CRIN-FILE                                                            
011200     LABEL RECORDS ARE STANDARD                                           
011300     DATA RECORD IS CRIN-REC.                                             
011400 01  CRIN-REC                  PIC X(120).                                
011500 01  CRIN-REC-R REDEFINES CRIN-REC.                                       
011600     05  CRIN-PO-PEEK          PIC X(40).                                 
011700     05  FILLER                PIC X(80).                                 
011800                                                                          
011900*THIS FILE CARRIES THE NORMALIZED, ENRICHED RECORD FORWARD                
012000*TO CMPSORT FOR THIS SAME SIDE.                                           
012100 FD  CRENR-FILE                                                           
012200     LABEL RECORDS ARE STANDARD                                           
012300     DATA RECORD IS CRENR-REC.                                            
012400 01  CRENR-REC                 PIC X(130).                                
012500                                                                          
012600 WORKING-STORAGE SECTION.                                                 
012700 01  FILE-STATUS-CODES.                                                   
012800     05  CRIN-STATUS            PIC X(2).                                 
012900         88  CRIN-AT-END        VALUE "10".                               
013000     05  CRENR-STATUS           PIC X(2).                                 
013100         88  CRENR-OK           VALUE "00".                               
013200     05  FILLER                 PIC X(04).                                
013300                                                                          
013400 01  WS-DDNAMES.                                                          
013500     05  WS-CRIN-DDNAME         PIC X(8).                                 
013600     05  WS-CRENR-DDNAME        PIC X(8).                                 
013700     05  FILLER                 PIC X(04).                                
013800                                                                          
013900 COPY CRINREC.                                                            
014000                                                                          
014100 COPY CRENRCH.                                                            
014200                                                                          
014300 01  WS-PO-NORM-PARMS.                                                    
014400     05  WS-PO-RAW              PIC X(40).                                
014500     05  WS-PO-NORMALIZED       PIC X(40).                                
014600     05  WS-PO-RETURN-CD        PIC S9(4) COMP.                           
014700     05  FILLER                 PIC X(02).                                
014800                                                                          
014900 01  WS-EXTRACT-WORK.                                                     
015000     05  WS-SCAN-PO             PIC X(40).                                
015100     05  WS-SCAN-PO-TBL REDEFINES WS-SCAN-PO.                             
015200         10  WS-SCAN-CHAR       PIC X OCCURS 40 TIMES.                    
015300     05  WS-SCAN-IDX            PIC 9(2) COMP.                            
015400     05  WS-TOK-START           PIC 9(2) COMP.                            
015500     05  WS-TOK-LEN             PIC 9(2) COMP.                            
015600     05  WS-CAT-START           PIC 9(2) COMP.                            
015700     05  WS-CAT-LEN             PIC 9(2) COMP.                            
015800     05  WS-RBT-POS             PIC 9(2) COMP.                            
015900     05  TOKEN-FOUND-SW         PIC X VALUE "N".                          
016000         88  TOKEN-WAS-FOUND    VALUE "Y".                                
016100     05  RBT-FOUND-SW           PIC X VALUE "N".                          
016200         88  RBT-WAS-FOUND      VALUE "Y".                                
016300     05  FILLER                 PIC X(02).                                
016400                                                                          
016500 01  WS-EDIT-COUNTS.                                                      
016600     05  RECORDS-READ           PIC 9(7) COMP.                            
016700     05  RECORDS-WRITTEN        PIC 9(7) COMP.                            
016800     05  RECORDS-DROPPED        PIC 9(7) COMP.                            
016900     05  FILLER                 PIC X(02).                                
017000                                                                          
017100*DUMP-FRIENDLY VIEW OF WS-EDIT-COUNTS FOR THE ABEND SNAP.                 
017200 01  WS-EDIT-COUNTS-R REDEFINES WS-EDIT-COUNTS.                           
017300     05  WS-EDIT-COUNTS-X       PIC X(23).                                
017400                                                                          
017500 01  FLAGS-AND-SWITCHES.                                                  
017600     05  MORE-DATA-SW           PIC X(01) VALUE "Y".                      
017700         88  NO-MORE-DATA       VALUE "N".                                
017800     05  FILLER                 PIC X(03).                                
017900                                                                          
018000 77  ZERO-VAL                   PIC 9 VALUE ZERO.                         
018100 77  ONE-VAL                    PIC 9 VALUE 1.                            
018200                                                                          
018300 COPY CRABEND.                                                            
018400                                                                          
018500 LINKAGE SECTION.                                                         
018600 01  CR-RUN-PARM.                                                         
018700     05  CR-SIDE-SW             PIC X.                                    
018800         88  CRRUN-BASE-SIDE       VALUE "B".                             
018900         88  CRRUN-COMPARER-SIDE   VALUE "C".                             
019000                                                                          
019100 PROCEDURE DIVISION USING CR-RUN-PARM.                                    
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019300     PERFORM 100-MAINLINE THRU 100-EXIT                                   
019400             UNTIL NO-MORE-DATA.                                          
019500     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
019600     MOVE +0 TO RETURN-CODE.                                              
019700     GOBACK.                                                              
019800                                                                          
019900 000-HOUSEKEEPING.                                                        
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
020100     DISPLAY "******** BEGIN JOB CMPEDIT ********".                       
020200     INITIALIZE WS-EDIT-COUNTS.                                           
020300     PERFORM 050-SET-DDNAMES THRU 050-EXIT.                               
020400     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
020500     PERFORM 900-READ-CRIN THRU 900-EXIT.                                 
020600     IF NO-MORE-DATA                                                      
020700         MOVE "EMPTY INPUT FILE" TO ABEND-REASON                          
020800         GO TO 1000-ABEND-RTN.                                            
020900 000-EXIT.                                                                
021000     EXIT.                                                                
021100                                                                          
021200*PICKS THE INPUT/OUTPUT DD NAMES FOR THIS RUN FROM CR-SIDE-SW SO          
021300*ONE LOAD MODULE SERVES BOTH THE BASE AND COMPARER SIDES.                 
021400 050-SET-DDNAMES.                                                         
021500     MOVE "050-SET-DDNAMES" TO PARA-NAME.                                 
021600     IF CRRUN-COMPARER-SIDE                                               
021700         MOVE "CRCOMP  " TO WS-CRIN-DDNAME                                
021800         MOVE "CRCMPENR" TO WS-CRENR-DDNAME                               
021900     ELSE                                                                 
022000         MOVE "CRBASE  " TO WS-CRIN-DDNAME                                
022100         MOVE "CRBASENR" TO WS-CRENR-DDNAME                               
022200     END-IF.                                                              
022300 050-EXIT.                                                                
022400     EXIT.                                                                
022500                                                                          
022600 100-MAINLINE.                                                            
022700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
022800     PERFORM 300-EXTRACT-FEATURES THRU 300-EXIT.                          
022900     IF WS-PO-NORMALIZED = SPACES                                         
023000         ADD 1 TO RECORDS-DROPPED                                         
023100     ELSE                                                                 
023200         PERFORM 700-WRITE-CRENR THRU 700-EXIT                            
023300         ADD 1 TO RECORDS-WRITTEN                                         
023400     END-IF.                                                              
023500     PERFORM 900-READ-CRIN THRU 900-EXIT.                                 
023600 100-EXIT.                                                                
023700     EXIT.                                                                
023800                                                                          
023900*NORMALIZES THE PO KEY AND, WHEN IT SURVIVES, BUILDS THE                  
024000*ENRICHED RECORD - DESCRIPTION AND AMOUNT CARRIED VERBATIM,               
024100*QUARTER KEY AND DRUG CATEGORY DERIVED FROM THE CLEAN KEY.                
024200 300-EXTRACT-FEATURES.                                                    
024300     MOVE "300-EXTRACT-FEATURES" TO PARA-NAME.                            
024400     MOVE CR-PO-NUMBER-I TO WS-PO-RAW.                                    
024500     CALL "PONORM" USING WS-PO-NORM-PARMS.                                
024600     IF WS-PO-NORMALIZED = SPACES                                         
024700         GO TO 300-EXIT.                                                  
024800     MOVE WS-PO-NORMALIZED TO CR-PO-NUMBER-E.                             
024900     MOVE CR-DESCRIPTION-I TO CR-DESCRIPTION-E.                           
025000     MOVE CR-CREDIT-AMT-I  TO CR-CREDIT-AMT-E.                            
025100     PERFORM 320-DERIVE-QUARTER-KEY THRU 320-EXIT.                        
025200     PERFORM 340-DERIVE-DRUG-CATEGORY THRU 340-EXIT.                      
025300 300-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600*QUARTER KEY IS RECOGNIZED ONLY WHEN THE PO BEGINS WITH "q"               
025700*FOLLOWED BY EXACTLY 3 DIGITS - OTHERWISE IT STAYS BLANK.                 
025800 320-DERIVE-QUARTER-KEY.                                                  
025900     MOVE "320-DERIVE-QUARTER-KEY" TO PARA-NAME.                          
026000     MOVE SPACES TO CR-QUARTER-KEY-E.                                     
026100     IF WS-PO-NORMALIZED(1:1) = "q"                                       
026200     AND WS-PO-NORMALIZED(2:3) IS NUMERIC                                 
026300         MOVE WS-PO-NORMALIZED(1:4) TO CR-QUARTER-KEY-E.                  
026400 320-EXIT.                                                                
026500     EXIT.                                                                
026600                                                                          
026700*DRUG CATEGORY IS THE TEXT BETWEEN THE FIRST "onmk"/"onmark"              
026800*TOKEN AND THE FOLLOWING " rbt" TOKEN, EXCLUSIVE OF BOTH AND              
026900*OF THE SINGLE SPACES ALREADY LEFT AROUND THEM BY PONORM.                 
027000 340-DERIVE-DRUG-CATEGORY.                                                
027100     MOVE "340-DERIVE-DRUG-CATEGORY" TO PARA-NAME.                        
027200     MOVE SPACES TO CR-DRUG-CATEGORY-E.                                   
027300     MOVE WS-PO-NORMALIZED TO WS-SCAN-PO.                                 
027400     MOVE "N" TO TOKEN-FOUND-SW, RBT-FOUND-SW.                            
027500     MOVE ZERO TO WS-TOK-START, WS-TOK-LEN, WS-CAT-START,                 
027600                  WS-RBT-POS.                                             
027700     PERFORM 342-SCAN-FOR-ONMK THRU 342-EXIT                              
027800         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL                            
027900         WS-SCAN-IDX > 40 OR TOKEN-WAS-FOUND.                             
028000     IF NOT TOKEN-WAS-FOUND                                               
028100         GO TO 340-EXIT.                                                  
028200     COMPUTE WS-CAT-START = WS-TOK-START + WS-TOK-LEN + 1.                
028300     IF WS-CAT-START > 40                                                 
028400         GO TO 340-EXIT.                                                  
028500     PERFORM 344-SCAN-FOR-RBT THRU 344-EXIT                               
028600         VARYING WS-SCAN-IDX FROM WS-CAT-START BY 1 UNTIL                 
028700         WS-SCAN-IDX > 40 OR RBT-WAS-FOUND.                               
028800     IF NOT RBT-WAS-FOUND                                                 
028900         GO TO 340-EXIT.                                                  
029000     COMPUTE WS-CAT-LEN = WS-RBT-POS - WS-CAT-START.                      
029100     IF WS-CAT-LEN > 0 AND WS-CAT-LEN NOT > 20                            
029200         MOVE WS-SCAN-PO(WS-CAT-START:WS-CAT-LEN)                         
029300                           TO CR-DRUG-CATEGORY-E.                         
029400 340-EXIT.                                                                
029500     EXIT.                                                                
029600                                                                          
029700 342-SCAN-FOR-ONMK.                                                       
029800     IF WS-SCAN-IDX + 5 <= 40                                             
029900     AND WS-SCAN-PO(WS-SCAN-IDX:6) = "onmark"                             
030000         MOVE "Y" TO TOKEN-FOUND-SW                                       
030100         MOVE WS-SCAN-IDX TO WS-TOK-START                                 
030200         MOVE 6 TO WS-TOK-LEN                                             
030300         GO TO 342-EXIT.                                                  
030400     IF WS-SCAN-IDX + 3 <= 40                                             
030500     AND WS-SCAN-PO(WS-SCAN-IDX:4) = "onmk"                               
030600         MOVE "Y" TO TOKEN-FOUND-SW                                       
030700         MOVE WS-SCAN-IDX TO WS-TOK-START                                 
030800         MOVE 4 TO WS-TOK-LEN.                                            
030900 342-EXIT.                                                                
031000     EXIT.                                                                
031100                                                                          
031200 344-SCAN-FOR-RBT.                                                        
031300     IF WS-SCAN-IDX + 3 <= 40                                             
031400     AND WS-SCAN-PO(WS-SCAN-IDX:4) = " rbt"                               
031500         MOVE "Y" TO RBT-FOUND-SW                                         
031600         MOVE WS-SCAN-IDX TO WS-RBT-POS.                                  
031700 344-EXIT.                                                                
031800     EXIT.                                                                
031900                                                                          
032000 700-WRITE-CRENR.                                                         
032100     MOVE "700-WRITE-CRENR" TO PARA-NAME.                                 
032200     WRITE CRENR-REC FROM CR-ENRICHED-REC.                                
032300 700-EXIT.                                                                
032400     EXIT.                                                                
032500                                                                          
032600 800-OPEN-FILES.                                                          
032700     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
032800     OPEN INPUT CRIN-FILE.                                                
032900     OPEN OUTPUT CRENR-FILE, SYSOUT.                                      
033000 800-EXIT.                                                                
033100     EXIT.                                                                
033200                                                                          
033300 850-CLOSE-FILES.                                                         
033400     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
033500     CLOSE CRIN-FILE, CRENR-FILE, SYSOUT.                                 
033600 850-EXIT.                                                                
033700     EXIT.                                                                
033800                                                                          
033900 900-READ-CRIN.                                                           
034000     MOVE "900-READ-CRIN" TO PARA-NAME.                                   
034100     READ CRIN-FILE INTO CR-INPUT-REC                                     
034200         AT END MOVE "N" TO MORE-DATA-SW                                  
034300         GO TO 900-EXIT                                                   
034400     END-READ.                                                            
034500     ADD 1 TO RECORDS-READ.                                               
034600 900-EXIT.                                                                
034700     EXIT.                                                                
034800                                                                          
034900 999-CLEANUP.                                                             
035000     MOVE "999-CLEANUP" TO PARA-NAME.                                     
035100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
035200     DISPLAY "** RECORDS READ **".                                        
035300     DISPLAY RECORDS-READ.                                                
035400     DISPLAY "** RECORDS WRITTEN **".                                     
035500     DISPLAY RECORDS-WRITTEN.                                             
035600     DISPLAY "** RECORDS DROPPED - BLANK PO **".                          
035700     DISPLAY RECORDS-DROPPED.                                             
035800     DISPLAY "******** NORMAL END OF JOB CMPEDIT ********".               
035900 999-EXIT.                                                                
036000     EXIT.                                                                
036100                                                                          
036200 1000-ABEND-RTN.                                                          
036300     WRITE SYSOUT-REC FROM CR-ABEND-REC.                                  
036400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
036500     DISPLAY "*** ABNORMAL END OF JOB - CMPEDIT ***" UPON CONSOLE.        
036600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

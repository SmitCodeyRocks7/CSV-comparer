000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  CMPMISS.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 05/12/87.                                                  
000700 DATE-COMPILED. 05/12/87.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*     FINAL STEP OF THE MISSING CREDIT MEMO RUN.  READS THE               
001300*     SORTED BASE FILE (CRBASRT) AND THE SORTED COMPARER FILE             
001400*     (CRCMPRT) PRODUCED BY CMPSORT AND MATCHES THEM ON THE               
001500*     NORMALIZED PO NUMBER, IN BOTH DIRECTIONS.  A PO NUMBER              
001600*     THAT APPEARS ON ONE SIDE BUT NOT THE OTHER IS WRITTEN TO            
001700*     THE MISSING CREDIT REPORT (CRMISS).  A PO NUMBER THAT               
001800*     APPEARS ON BOTH SIDES IS NOT REPORTED - THIS IS NOT A               
001900*     DOLLAR-AMOUNT RECONCILIATION, ONLY A "DID THE MEMO SHOW             
002000*     UP ON THE OTHER SIDE AT ALL" CHECK.                                 
002100*                                                                         
002200*     UNLIKE CMPEDIT AND CMPSORT THIS PROGRAM TAKES NO SIDE               
002300*     SWITCH ON THE LINKAGE - IT OPENS BOTH SIDES OF THE                  
002400*     COMPARE IN THE SAME RUN, SO THE DD NAMES ARE FIXED.                 
002500*                                                                         
002600*     PASS 1 LOADS THE COMPARER KEYS INTO A TABLE AND STEPS               
002700*     THROUGH THE BASE FILE LOOKING FOR EACH BASE KEY IN THAT             
002800*     TABLE (300-MATCH-BASE-SIDE).  ANY BASE KEY NOT FOUND IS             
002900*     "MISSING IN COMPARER".  PASS 2 THEN LOADS THE BASE KEYS             
003000*     INTO A TABLE AND STEPS THROUGH THE COMPARER FILE THE SAME           
003100*     WAY (600-MATCH-COMPARER-SIDE) TO FIND KEYS "MISSING IN              
003200*     BASE".  BOTH FILES ARE CLOSED AND RE-OPENED BETWEEN                 
003300*     PASSES SINCE EACH SIDE IS READ ONCE SEQUENTIALLY AND ONCE           
003400*     TO LOAD ITS TABLE.                                                  
003500*                                                                         
003600*****************************************************************         
003700*CHANGE LOG.                                                              
003800*                                                                         
003900*   DATE      BY   REQUEST    DESCRIPTION                                 
004000*   --------  ---  ---------  -------------------------------             
004100*   05/12/87  JS   CR-1015    FIRST CUT FOR THE MISSING CREDIT            
004200*                             PROJECT - BIDIRECTIONAL COMPARE             
004300*                             OF THE TWO SORTED FILES.                    
004400*   11/03/89  JS   CR-1098    RAISED THE MATCH TABLE SIZE FROM            
004500*                             2000 TO 5000 ROWS - VOLUME GREW             
004600*                             PAST THE ORIGINAL ESTIMATE.                 
004700*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
004800*                             PROGRAM, NO CHANGE REQUIRED.                
004900*   03/17/00  RF   Y2K-011    CENTURY ROLLOVER RAN CLEAN -                
005000*                             CONFIRMED NO DATE MATH IN EITHER            
005100*                             MATCH PASS.                                 
005200*   09/12/03  TW   CR-1301    AUDIT FOUND THE REPORT HEADER               
005300*                             READING WRONG PAST DRUG-CATE -              
005400*                             CORRECTED THE COLUMN SPLIT IN WS-           
005500*                             HEADER-LINE SO THE SIX NAMES PRINT          
005600*                             WITHOUT A GAP.                              
005700*   01/09/06  LP   CR-1349    NO CHANGE HERE - CARRIED FORWARD SO         
005800*                             THE EXCEPTION LAYOUT STAYS IN STEP          
005900*                             WITH CRENRCH.                               
006000*   06/30/09  GH   SR-0522    REVIEWED THE 5000-ROW MATCH TABLE           
006100*                             AGAINST CURRENT VOLUME - STILL              
006200*                             COMFORTABLE, NO CHANGE MADE.                
006300*****************************************************************         
006400*FILES USED.                                                              
006500*    CRBASRT   - SORTED BASE FILE, READ TWICE (INPUT)                     
006600*    CRCMPRT   - SORTED COMPARER FILE, READ TWICE (INPUT)                 
006700*    CRMISS    - MISSING CREDIT REPORT (OUTPUT)                           
006800*    SYSOUT    - ABEND / DIAGNOSTIC OUTPUT                                
006900*****************************************************************         
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200 SOURCE-COMPUTER. IBM-390.                                                
007300 OBJECT-COMPUTER. IBM-390.                                                
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600                                                                          
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT.                                 
008000                                                                          
008100     SELECT CRBASRT-FILE ASSIGN TO UT-S-CRBASRT                           
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS CRBASRT-STATUS.                                   
008400                                                                          
008500     SELECT CRCMPRT-FILE ASSIGN TO UT-S-CRCMPRT                           
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS CRCMPRT-STATUS.                                   
008800                                                                          
008900     SELECT CRMISS-FILE ASSIGN TO UT-S-CRMISS                             
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS IS CRMISS-STATUS.                                    
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500                                                                          
009600 FD  SYSOUT                                                               
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     BLOCK CONTAINS 0 RECORDS                                             
010000     RECORD CONTAINS 140 CHARACTERS.                                      
010100 01  SYSOUT-REC                    PIC X(140).                            
010200                                                                          
010300 FD  CRBASRT-FILE                                                         
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     BLOCK CONTAINS 0 RECORDS                                             
010700     RECORD CONTAINS 130 CHARACTERS.                                      
010800 01  CRBASRT-REC                   PIC X(130).                            
010900                                                                          
011000*    PEEK VIEW OF THE INCOMING BASE RECORD - USED BY THE                  
011100*    ABEND SNAP TO SHOW WHICH PO KEY WAS ON THE FLOOR WHEN A              
011200*    TABLE OVERFLOW WAS DETECTED.                                         
011300 01  CRBASRT-REC-R REDEFINES CRBASRT-REC.                                 
011400     05  CRBASRT-PO-PEEK           PIC X(40).                             
011500     05  FILLER                    PIC X(90).                             
011600                                                                          
011700 FD  CRCMPRT-FILE                                                         
011800     RECORDING MODE IS F                                                  
011900     LABEL RECORDS ARE STANDARD                                           
012000     BLOCK CONTAINS 0 RECORDS                                             
012100     RECORD CONTAINS 130 CHARACTERS.                                      
012200 01  CRCMPRT-REC                   PIC X(130).                            
012300                                                                          
012400*    SAME PEEK VIEW AS CRBASRT-REC-R, FOR THE COMPARER SIDE.              
012500 01  CRCMPRT-REC-R REDEFINES CRCMPRT-REC.                                 
012600     05  CRCMPRT-PO-PEEK           PIC X(40).                             
012700     05  FILLER                    PIC X(90).                             
012800                                                                          
012900 FD  CRMISS-FILE                                                          
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD                                           
013200     BLOCK CONTAINS 0 RECORDS                                             
013300     RECORD CONTAINS 140 CHARACTERS.                                      
013400 01  CRMISS-REC                    PIC X(140).                            
013500                                                                          
013600 WORKING-STORAGE SECTION.                                                 
013700 01  FILE-STATUS-CODES.                                                   
013800     05  CRBASRT-STATUS            PIC X(02).                             
013900     05  CRCMPRT-STATUS            PIC X(02).                             
014000     05  CRMISS-STATUS             PIC X(02).                             
014100     05  FILLER                    PIC X(02).                             
014200                                                                          
014300*    ONE ROW PER NORMALIZED PO NUMBER SEEN ON THE COMPARER                
014400*    SIDE.  DUPLICATE KEYS ARE LOADED AS SEPARATE ROWS - THIS             
014500*    IS A PRESENCE CHECK ONLY, NOT A COUNT-BALANCED MATCH, SO             
014600*    DUPLICATES DO NO HARM.                                               
014700 01  WS-COMPARER-TABLE.                                                   
014800     05  CMP-TABLE-COUNT           PIC 9(4) COMP.                         
014900     05  CMP-MATCH-ROW OCCURS 1 TO 5000 TIMES                             
015000             DEPENDING ON CMP-TABLE-COUNT                                 
015100             INDEXED BY CMP-IDX.                                          
015200         10  CMP-MATCH-KEY         PIC X(40).                             
015300                                                                          
015400*    SAME SHAPE AS WS-COMPARER-TABLE, LOADED FROM THE BASE                
015500*    FILE FOR THE SECOND PASS.                                            
015600 01  WS-BASE-TABLE.                                                       
015700     05  BAS-TABLE-COUNT           PIC 9(4) COMP.                         
015800     05  BAS-MATCH-ROW OCCURS 1 TO 5000 TIMES                             
015900             DEPENDING ON BAS-TABLE-COUNT                                 
016000             INDEXED BY BAS-IDX.                                          
016100         10  BAS-MATCH-KEY         PIC X(40).                             
016200                                                                          
016300*    CURRENT BASE-SIDE RECORD, SAME FIELD LAYOUT AS CRENRCH               
016400*    BUT KEPT SEPARATE FROM THE COMPARER-SIDE RECORD SINCE                
016500*    BOTH SIDES ARE OPEN AT ONCE DURING PASS 1 AND PASS 2.                
016600 01  CR-BASE-REC.                                                         
016700     05  CR-PO-NUMBER-B            PIC X(40).                             
016800     05  CR-DESCRIPTION-B          PIC X(50).                             
016900     05  CR-CREDIT-AMT-B           PIC S9(7)V99.                          
017000     05  CR-QUARTER-KEY-B          PIC X(4).                              
017100     05  CR-DRUG-CATEGORY-B        PIC X(20).                             
017200     05  FILLER                    PIC X(07).                             
017300                                                                          
017400*    CURRENT COMPARER-SIDE RECORD - SEE CR-BASE-REC ABOVE.                
017500 01  CR-COMPARER-REC.                                                     
017600     05  CR-PO-NUMBER-C            PIC X(40).                             
017700     05  CR-DESCRIPTION-C          PIC X(50).                             
017800     05  CR-CREDIT-AMT-C           PIC S9(7)V99.                          
017900     05  CR-QUARTER-KEY-C          PIC X(4).                              
018000     05  CR-DRUG-CATEGORY-C        PIC X(20).                             
018100     05  FILLER                    PIC X(07).                             
018200                                                                          
018300 01  WS-HEADER-LINE.                                                      
018400     05  FILLER                    PIC X(53) VALUE                        
018500         "PO-NUMBER,DESCRIPTION,CREDIT-AMT,MISSING-IN,DRUG-CATE".         
018600     05  FILLER                    PIC X(16) VALUE                        
018700         "GORY,QUARTER-KEY".                                              
018800     05  FILLER                    PIC X(71) VALUE SPACES.                
018900                                                                          
019000 01  WS-MISS-COUNTS.                                                      
019100     05  RECORDS-READ-BASE         PIC 9(7) COMP.                         
019200     05  RECORDS-READ-COMPARER     PIC 9(7) COMP.                         
019300     05  EXCEPTIONS-BASE-SIDE      PIC 9(7) COMP.                         
019400     05  EXCEPTIONS-CMP-SIDE       PIC 9(7) COMP.                         
019500     05  TOTAL-EXCEPTIONS          PIC 9(7) COMP.                         
019600     05  FILLER                    PIC X(02).                             
019700                                                                          
019800*    DUMP-FRIENDLY VIEW OF WS-MISS-COUNTS - LETS AN ABEND SNAP            
019900*    DISPLAY THE RUNNING COUNTS AS PRINTABLE TEXT WITHOUT                 
020000*    UNPACKING EACH COMP FIELD BY HAND.                                   
020100 01  WS-MISS-COUNTS-R REDEFINES WS-MISS-COUNTS.                           
020200     05  WS-MISS-COUNTS-X          PIC X(37).                             
020300                                                                          
020400 01  FLAGS-AND-SWITCHES.                                                  
020500     05  MORE-DATA-SW              PIC X VALUE "Y".                       
020600         88  NO-MORE-DATA          VALUE "N".                             
020700     05  KEY-FOUND-SW              PIC X VALUE "N".                       
020800         88  KEY-WAS-FOUND         VALUE "Y".                             
020900     05  FILLER                    PIC X(02).                             
021000                                                                          
021100 77  ZERO-VAL                      PIC 9 VALUE ZERO.                      
021200 77  ONE-VAL                       PIC 9 VALUE 1.                         
021300                                                                          
021400     COPY CRXCPRC.                                                        
021500                                                                          
021600     COPY CRABEND.                                                        
021700                                                                          
021800 PROCEDURE DIVISION.                                                      
021900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
022000     PERFORM 200-LOAD-COMPARER-TABLE THRU 200-EXIT.                       
022100     PERFORM 300-MATCH-BASE-SIDE THRU 300-EXIT.                           
022200     PERFORM 500-LOAD-BASE-TABLE THRU 500-EXIT.                           
022300     PERFORM 600-MATCH-COMPARER-SIDE THRU 600-EXIT.                       
022400     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
022500     MOVE +0 TO RETURN-CODE.                                              
022600     GOBACK.                                                              
022700                                                                          
022800 000-HOUSEKEEPING.                                                        
022900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
023000     DISPLAY "******** CMPMISS - MISSING CREDIT REPORT ********".         
023100     INITIALIZE WS-MISS-COUNTS.                                           
023200     OPEN OUTPUT SYSOUT.                                                  
023300     OPEN OUTPUT CRMISS-FILE.                                             
023400     WRITE CRMISS-REC FROM WS-HEADER-LINE.                                
023500 000-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800*    PASS 1, STEP A - LOAD EVERY COMPARER-SIDE PO KEY INTO                
023900*    WS-COMPARER-TABLE SO THE BASE PASS BELOW CAN SEARCH IT.              
024000 200-LOAD-COMPARER-TABLE.                                                 
024100     MOVE "200-LOAD-COMPARER-TABLE" TO PARA-NAME.                         
024200     MOVE ZERO TO CMP-TABLE-COUNT.                                        
024300     MOVE "Y" TO MORE-DATA-SW.                                            
024400     OPEN INPUT CRCMPRT-FILE.                                             
024500     PERFORM 210-READ-CRCMPRT THRU 210-EXIT.                              
024600     PERFORM 220-LOAD-CMP-ROW THRU 220-EXIT                               
024700         UNTIL NO-MORE-DATA.                                              
024800     CLOSE CRCMPRT-FILE.                                                  
024900 200-EXIT.                                                                
025000     EXIT.                                                                
025100                                                                          
025200 210-READ-CRCMPRT.                                                        
025300     MOVE "210-READ-CRCMPRT" TO PARA-NAME.                                
025400     READ CRCMPRT-FILE INTO CR-COMPARER-REC                               
025500         AT END                                                           
025600             MOVE "N" TO MORE-DATA-SW                                     
025700             GO TO 210-EXIT                                               
025800     END-READ.                                                            
025900 210-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200 220-LOAD-CMP-ROW.                                                        
026300     MOVE "220-LOAD-CMP-ROW" TO PARA-NAME.                                
026400     IF CMP-TABLE-COUNT >= 5000                                           
026500         MOVE "COMPARER MATCH TABLE FULL" TO ABEND-REASON                 
026600         GO TO 1000-ABEND-RTN                                             
026700     END-IF.                                                              
026800     ADD 1 TO CMP-TABLE-COUNT.                                            
026900     MOVE CR-PO-NUMBER-C TO CMP-MATCH-KEY(CMP-TABLE-COUNT).               
027000     PERFORM 210-READ-CRCMPRT THRU 210-EXIT.                              
027100 220-EXIT.                                                                
027200     EXIT.                                                                
027300                                                                          
027400*    PASS 1, STEP B - READ THE SORTED BASE FILE IN ORDER AND              
027500*    LOOK UP EACH KEY IN THE COMPARER TABLE.  A BASE KEY WITH             
027600*    NO MATCH IS "MISSING IN COMPARER".                                   
027700 300-MATCH-BASE-SIDE.                                                     
027800     MOVE "300-MATCH-BASE-SIDE" TO PARA-NAME.                             
027900     MOVE "Y" TO MORE-DATA-SW.                                            
028000     OPEN INPUT CRBASRT-FILE.                                             
028100     PERFORM 310-READ-CRBASRT THRU 310-EXIT.                              
028200     PERFORM 320-CHECK-BASE-ROW THRU 320-EXIT                             
028300         UNTIL NO-MORE-DATA.                                              
028400     CLOSE CRBASRT-FILE.                                                  
028500 300-EXIT.                                                                
028600     EXIT.                                                                
028700                                                                          
028800 310-READ-CRBASRT.                                                        
028900     MOVE "310-READ-CRBASRT" TO PARA-NAME.                                
029000     READ CRBASRT-FILE INTO CR-BASE-REC                                   
029100         AT END                                                           
029200             MOVE "N" TO MORE-DATA-SW                                     
029300             GO TO 310-EXIT                                               
029400     END-READ.                                                            
029500     ADD 1 TO RECORDS-READ-BASE.                                          
029600 310-EXIT.                                                                
029700     EXIT.                                                                
029800                                                                          
029900 320-CHECK-BASE-ROW.                                                      
030000     MOVE "320-CHECK-BASE-ROW" TO PARA-NAME.                              
030100     PERFORM 330-SEARCH-COMPARER THRU 330-EXIT.                           
030200     IF NOT KEY-WAS-FOUND                                                 
030300         PERFORM 350-BUILD-AND-WRITE-BASE THRU 350-EXIT                   
030400     END-IF.                                                              
030500     PERFORM 310-READ-CRBASRT THRU 310-EXIT.                              
030600 320-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900*    LINEAR SEARCH OF THE COMPARER TABLE FOR THE CURRENT BASE             
031000*    KEY - AT END MEANS THE KEY WAS NOT ON THE COMPARER SIDE.             
031100 330-SEARCH-COMPARER.                                                     
031200     MOVE "330-SEARCH-COMPARER" TO PARA-NAME.                             
031300     MOVE "N" TO KEY-FOUND-SW.                                            
031400     SET CMP-IDX TO 1.                                                    
031500     SEARCH CMP-MATCH-ROW                                                 
031600         AT END                                                           
031700             MOVE "N" TO KEY-FOUND-SW                                     
031800         WHEN CMP-MATCH-KEY(CMP-IDX) = CR-PO-NUMBER-B                     
031900             MOVE "Y" TO KEY-FOUND-SW.                                    
032000 330-EXIT.                                                                
032100     EXIT.                                                                
032200                                                                          
032300*    A BASE-SIDE KEY WITH NO COMPARER MATCH - REPORT IT AS                
032400*    MISSING IN COMPARER.                                                 
032500 350-BUILD-AND-WRITE-BASE.                                                
032600     MOVE "350-BUILD-AND-WRITE-BASE" TO PARA-NAME.                        
032700     MOVE CR-PO-NUMBER-B     TO CR-PO-NUMBER-X.                           
032800     MOVE CR-DESCRIPTION-B   TO CR-DESCRIPTION-X.                         
032900     MOVE CR-CREDIT-AMT-B    TO CR-CREDIT-AMT-X.                          
033000     MOVE CR-DRUG-CATEGORY-B TO CR-DRUG-CATEGORY-X.                       
033100     MOVE CR-QUARTER-KEY-B   TO CR-QUARTER-KEY-X.                         
033200     MOVE "Comparer"         TO CR-MISSING-IN-X.                          
033300     WRITE CRMISS-REC FROM CR-EXCEPTION-REC.                              
033400     ADD 1 TO EXCEPTIONS-BASE-SIDE.                                       
033500 350-EXIT.                                                                
033600     EXIT.                                                                
033700                                                                          
033800*    PASS 2, STEP A - LOAD EVERY BASE-SIDE PO KEY INTO                    
033900*    WS-BASE-TABLE SO THE COMPARER PASS BELOW CAN SEARCH IT.              
034000 500-LOAD-BASE-TABLE.                                                     
034100     MOVE "500-LOAD-BASE-TABLE" TO PARA-NAME.                             
034200     MOVE ZERO TO BAS-TABLE-COUNT.                                        
034300     MOVE "Y" TO MORE-DATA-SW.                                            
034400     OPEN INPUT CRBASRT-FILE.                                             
034500     PERFORM 510-READ-CRBASRT2 THRU 510-EXIT.                             
034600     PERFORM 520-LOAD-BAS-ROW THRU 520-EXIT                               
034700         UNTIL NO-MORE-DATA.                                              
034800     CLOSE CRBASRT-FILE.                                                  
034900 500-EXIT.                                                                
035000     EXIT.                                                                
035100                                                                          
035200 510-READ-CRBASRT2.                                                       
035300     MOVE "510-READ-CRBASRT2" TO PARA-NAME.                               
035400     READ CRBASRT-FILE INTO CR-BASE-REC                                   
035500         AT END                                                           
035600             MOVE "N" TO MORE-DATA-SW                                     
035700             GO TO 510-EXIT                                               
035800     END-READ.                                                            
035900 510-EXIT.                                                                
036000     EXIT.                                                                
036100                                                                          
036200 520-LOAD-BAS-ROW.                                                        
036300     MOVE "520-LOAD-BAS-ROW" TO PARA-NAME.                                
036400     IF BAS-TABLE-COUNT >= 5000                                           
036500         MOVE "BASE MATCH TABLE FULL" TO ABEND-REASON                     
036600         GO TO 1000-ABEND-RTN                                             
036700     END-IF.                                                              
036800     ADD 1 TO BAS-TABLE-COUNT.                                            
036900     MOVE CR-PO-NUMBER-B TO BAS-MATCH-KEY(BAS-TABLE-COUNT).               
037000     PERFORM 510-READ-CRBASRT2 THRU 510-EXIT.                             
037100 520-EXIT.                                                                
037200     EXIT.                                                                
037300                                                                          
037400*    PASS 2, STEP B - READ THE SORTED COMPARER FILE IN ORDER              
037500*    AND LOOK UP EACH KEY IN THE BASE TABLE.  A COMPARER KEY              
037600*    WITH NO MATCH IS "MISSING IN BASE".                                  
037700 600-MATCH-COMPARER-SIDE.                                                 
037800     MOVE "600-MATCH-COMPARER-SIDE" TO PARA-NAME.                         
037900     MOVE "Y" TO MORE-DATA-SW.                                            
038000     OPEN INPUT CRCMPRT-FILE.                                             
038100     PERFORM 610-READ-CRCMPRT2 THRU 610-EXIT.                             
038200     PERFORM 620-CHECK-CMP-ROW THRU 620-EXIT                              
038300         UNTIL NO-MORE-DATA.                                              
038400     CLOSE CRCMPRT-FILE.                                                  
038500 600-EXIT.                                                                
038600     EXIT.                                                                
038700                                                                          
038800 610-READ-CRCMPRT2.                                                       
038900     MOVE "610-READ-CRCMPRT2" TO PARA-NAME.                               
039000     READ CRCMPRT-FILE INTO CR-COMPARER-REC                               
039100         AT END                                                           
039200             MOVE "N" TO MORE-DATA-SW                                     
039300             GO TO 610-EXIT                                               
039400     END-READ.                                                            
039500     ADD 1 TO RECORDS-READ-COMPARER.                                      
039600 610-EXIT.                                                                
039700     EXIT.                                                                
039800                                                                          
039900 620-CHECK-CMP-ROW.                                                       
040000     MOVE "620-CHECK-CMP-ROW" TO PARA-NAME.                               
040100     PERFORM 630-SEARCH-BASE THRU 630-EXIT.                               
040200     IF NOT KEY-WAS-FOUND                                                 
040300         PERFORM 650-BUILD-AND-WRITE-CMP THRU 650-EXIT                    
040400     END-IF.                                                              
040500     PERFORM 610-READ-CRCMPRT2 THRU 610-EXIT.                             
040600 620-EXIT.                                                                
040700     EXIT.                                                                
040800                                                                          
040900*    LINEAR SEARCH OF THE BASE TABLE FOR THE CURRENT COMPARER             
041000*    KEY - AT END MEANS THE KEY WAS NOT ON THE BASE SIDE.                 
041100 630-SEARCH-BASE.                                                         
041200     MOVE "630-SEARCH-BASE" TO PARA-NAME.                                 
041300     MOVE "N" TO KEY-FOUND-SW.                                            
041400     SET BAS-IDX TO 1.                                                    
041500     SEARCH BAS-MATCH-ROW                                                 
041600         AT END                                                           
041700             MOVE "N" TO KEY-FOUND-SW                                     
041800         WHEN BAS-MATCH-KEY(BAS-IDX) = CR-PO-NUMBER-C                     
041900             MOVE "Y" TO KEY-FOUND-SW.                                    
042000 630-EXIT.                                                                
042100     EXIT.                                                                
042200                                                                          
042300*    A COMPARER-SIDE KEY WITH NO BASE MATCH - REPORT IT AS                
042400*    MISSING IN BASE.                                                     
042500 650-BUILD-AND-WRITE-CMP.                                                 
042600     MOVE "650-BUILD-AND-WRITE-CMP" TO PARA-NAME.                         
042700     MOVE CR-PO-NUMBER-C     TO CR-PO-NUMBER-X.                           
042800     MOVE CR-DESCRIPTION-C   TO CR-DESCRIPTION-X.                         
042900     MOVE CR-CREDIT-AMT-C    TO CR-CREDIT-AMT-X.                          
043000     MOVE CR-DRUG-CATEGORY-C TO CR-DRUG-CATEGORY-X.                       
043100     MOVE CR-QUARTER-KEY-C   TO CR-QUARTER-KEY-X.                         
043200     MOVE "Base    "         TO CR-MISSING-IN-X.                          
043300     WRITE CRMISS-REC FROM CR-EXCEPTION-REC.                              
043400     ADD 1 TO EXCEPTIONS-CMP-SIDE.                                        
043500 650-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800 900-CLEANUP.                                                             
043900     MOVE "900-CLEANUP" TO PARA-NAME.                                     
044000     COMPUTE TOTAL-EXCEPTIONS =                                           
044100         EXCEPTIONS-BASE-SIDE + EXCEPTIONS-CMP-SIDE.                      
044200     DISPLAY "BASE RECORDS READ    - " RECORDS-READ-BASE.                 
044300     DISPLAY "COMPARER RECORDS READ- " RECORDS-READ-COMPARER.             
044400     DISPLAY "MISSING IN COMPARER  - " EXCEPTIONS-BASE-SIDE.              
044500     DISPLAY "MISSING IN BASE      - " EXCEPTIONS-CMP-SIDE.               
044600     IF TOTAL-EXCEPTIONS = ZERO                                           
044700         DISPLAY "NO DIFFERENCES FOUND BETWEEN THE FILES"                 
044800     ELSE                                                                 
044900         DISPLAY "COMPARISON COMPLETE - " TOTAL-EXCEPTIONS                
045000             " TOTAL EXCEPTION(S) WRITTEN TO CRMISS"                      
045100     END-IF.                                                              
045200     CLOSE CRMISS-FILE.                                                   
045300     CLOSE SYSOUT.                                                        
045400     DISPLAY "******** CMPMISS - NORMAL END OF JOB ********".             
045500 900-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800 1000-ABEND-RTN.                                                          
045900     WRITE SYSOUT-REC FROM CR-ABEND-REC.                                  
046000     CLOSE CRMISS-FILE.                                                   
046100     CLOSE SYSOUT.                                                        
046200     DISPLAY "*** CMPMISS ABEND - " ABEND-REASON " ***"                   
046300         UPON CONSOLE.                                                    
046400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

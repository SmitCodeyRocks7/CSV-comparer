000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CMPSORT.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 05/01/87.                                                  
000600 DATE-COMPILED. 05/01/87.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM SORTS ONE SIDE OF THE CREDIT-MEMO                 
001300*          RECONCILIATION - THE UNSORTED ENRICHED FILE CMPEDIT            
001400*          JUST WROTE - ASCENDING BY DRUG CATEGORY, THEN BY THE           
001500*          NUMERIC FISCAL QUARTER PULLED OUT OF THE QUARTER KEY,          
001600*          THEN BY THE ORDER THE RECORD WAS READ IN SO TWO                
001700*          RECORDS TIED ON CATEGORY AND QUARTER COME OUT IN THE           
001800*          SAME RELATIVE ORDER THEY WENT IN.                              
001900*                                                                         
002000*          THE INPUT PROCEDURE COMPUTES THE NUMERIC QUARTER               
002100*          SORT VALUE (BLANK OR NON-NUMERIC QUARTER KEY SORTS             
002200*          AS ZERO), STAMPS THE RECORD WITH ITS READ SEQUENCE             
002300*          NUMBER, AND RELEASES IT TO THE SORT.  THE                      
002400*          OUTPUT PROCEDURE WRITES THE SORTED RECORDS BACK OUT            
002500*          IN THE SAME ENRICHED LAYOUT FOR CMPMISS TO READ.               
002600*                                                                         
002700*****************************************************************         
002800                                                                          
002900         INPUT FILE (BASE SIDE)      -   CRBASENR                         
003000                                                                          
003100         INPUT FILE (COMPARER SIDE)  -   CRCMPENR                         
003200                                                                          
003300         OUTPUT FILE (BASE SIDE)     -   CRBASRT                          
003400                                                                          
003500         OUTPUT FILE (COMPARER SIDE) -   CRCMPRT                          
003600                                                                          
003700         SORT WORK FILE              -   SRTWK01                          
003800                                                                          
003900         DUMP FILE                   -   SYSOUT                           
004000                                                                          
004100         PARM SWITCH CR-SIDE-SW='B'  -   SORT THE BASE SIDE               
004200                                                                          
004300         PARM SWITCH CR-SIDE-SW='C'  -   SORT THE COMPARER SIDE           
004400                                                                          
004500*****************************************************************         
004600*CHANGE LOG.                                                              
004700*                                                                         
004800*   DATE      BY   REQUEST    DESCRIPTION                                 
004900*   --------  ---  ---------  -------------------------------             
005000*   05/01/87  JS   CR-1015    FIRST CUT - NEW PROGRAM TO SORT             
005100*                             THE ENRICHED FILE BY CATEGORY AND           
005200*                             QUARTER ONCE THOSE FIELDS EXISTED.          
005300*   11/18/91  JS   CR-1207    UPSI-0 NOW PICKS THE DD NAMES AT            
005400*                             RUN TIME, SAME AS CMPEDIT.                  
005500*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
005600*                             PROGRAM, NO CHANGE REQUIRED.                
005700*   03/17/00  RF   Y2K-011    CENTURY ROLLOVER RAN CLEAN -                
005800*                             CONFIRMED NO DATE MATH IN THE SORT          
005900*                             KEY BUILD.                                  
006000*   09/12/03  TW   CR-1301    AUDIT CONFIRMED 100-COMPUTE-QTR-NUM         
006100*                             ALREADY SORTS A SHORT OR BLANK              
006200*                             QUARTER KEY TO ZERO, PER CR-1301            
006300*                             FINDING ON THE CMPMISS SIDE.                
006400*   01/09/06  LP   CR-1349    NO CHANGE HERE - CARRIED FORWARD SO         
006500*                             THE SORT KEY STAYS IN STEP WITH THE         
006600*                             ENRICHED LAYOUT.                            
006700*   06/30/09  GH   SR-0522    RAISED SRTWK01 SPACE ALLOCATION ON          
006800*                             THE JCL SIDE - NOTED HERE SINCE             
006900*                             VOLUME HAS OUTGROWN THE ORIGINAL            
007000*                             SORT WORK ESTIMATE.                         
007100*   04/14/11  GH   CR-1402    DROPPED THE UPSI-0 RUN SWITCH -             
007200*                             SIDE IS NOW PASSED IN ON THE                
007300*                             LINKAGE FROM THE PARM FIELD, SAME           
007400*                             SHAPE AS CLCLBCST'S CALC-TYPE-SW,           
007500*                             SAME CHANGE MADE IN CMPEDIT.                
007600*   04/14/11  GH   CR-1403    ADDED CR-SORT-SEQ AS A THIRD KEY            
007700*                             ON THE SORT SO TWO RECORDS TIED ON          
007800*                             CATEGORY AND QUARTER COME OUT IN            
007900*                             READ ORDER - PLAIN SORT ASCENDING           
008000*                             ON JUST THE TWO BUSINESS KEYS NEVER         
008100*                             PROMISED THAT.                              
008200*****************************************************************         
008300 ENVIRONMENT DIVISION.                                                    
008400 CONFIGURATION SECTION.                                                   
008500 SOURCE-COMPUTER. IBM-390.                                                
008600 OBJECT-COMPUTER. IBM-390.                                                
008700 SPECIAL-NAMES.                                                           
008800     C01 IS TOP-OF-FORM.                                                  
008900 INPUT-OUTPUT SECTION.                                                    
009000 FILE-CONTROL.                                                            
009100     SELECT SYSOUT                                                        
009200     ASSIGN TO UT-S-SYSOUT                                                
009300       ORGANIZATION IS SEQUENTIAL.                                        
009400                                                                          
009500     SELECT CR-SORT-WORK                                                  
009600     ASSIGN TO UT-S-SRTWK01.                                              
009700                                                                          
009800     SELECT CRENR-FILE                                                    
009900     ASSIGN TO WS-CRENR-DDNAME                                            
010000       ORGANIZATION IS LINE SEQUENTIAL                                    
010100       ACCESS MODE IS SEQUENTIAL                                          
010200       FILE STATUS IS CRENR-STATUS.                                       
010300                                                                          
010400     SELECT CRSRT-FILE                                                    
010500     ASSIGN TO WS-CRSRT-DDNAME                                            
010600       ORGANIZATION IS LINE SEQUENTIAL                                    
010700       ACCESS MODE IS SEQUENTIAL                                          
010800       FILE STATUS IS CRSRT-STATUS.                                       
010900                                                                          
011000 DATA DIVISION.                                                           
011100 FILE SECTION.                                                            
011200 FD  SYSOUT                                                               
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORD CONTAINS 140 CHARACTERS                                       
011600     BLOCK CONTAINS 0 RECORDS                                             
011700     DATA RECORD IS SYSOUT-REC.                                           
011800 01  SYSOUT-REC  PIC X(140).                                              
011900                                                                          
012000*SORT WORK RECORD - CARRIES THE SORT KEYS PLUS A FLAT IMAGE OF            
012100*THE ENRICHED RECORD SO THE OUTPUT PROCEDURE HAS NO RE-DERIVING           
012200*TO DO, IT JUST WRITES WHAT IT GETS BACK FROM THE SORT.                   
012300*CR-SORT-SEQ IS THE THIRD KEY - THE RECORD'S OWN READ SEQUENCE            
012400*NUMBER, SO TWO RECORDS TIED ON CATEGORY AND QUARTER STILL SORT           
012500*BACK OUT IN INPUT ORDER.  DROPPED BY THE OUTPUT PROCEDURE.               
012600 SD  CR-SORT-WORK                                                         
012700     RECORD CONTAINS 159 CHARACTERS                                       
012800     DATA RECORD IS CR-SORT-REC.                                          
012900 01  CR-SORT-REC.                                                         
013000     05  CR-SORT-CATEGORY      PIC X(20).                                 
013100     05  CR-SORT-QTR-NUM       PIC 9(03).                                 
013200     05  CR-SORT-QTR-NUM-R REDEFINES CR-SORT-QTR-NUM                      
013300                                PIC X(03).                                
013400     05  CR-SORT-SEQ           PIC 9(7) COMP.                             
013500     05  CR-SORT-ENRICHED      PIC X(130).                                
013600     05  FILLER                PIC X(02).                                 
013700                                                                          
013800*UNSORTED ENRICHED FEED FROM CMPEDIT, ONE SIDE PER RUN.                   
013900 FD  CRENR-FILE                                                           
014000     LABEL RECORDS ARE STANDARD                                           
014100     DATA RECORD IS CRENR-REC.                                            
014200 01  CRENR-REC                 PIC X(130).                                
014300                                                                          
014400*SORTED ENRICHED OUTPUT FOR THIS SAME SIDE - CMPMISS READS                
014500*THIS FILE FOR ITS BIDIRECTIONAL COMPARE.                                 
014600 FD  CRSRT-FILE                                                           
014700     LABEL RECORDS ARE STANDARD                                           
014800     DATA RECORD IS CRSRT-REC.                                            
014900 01  CRSRT-REC                 PIC X(130).                                
015000 01  CRSRT-REC-R REDEFINES CRSRT-REC.                                     
015100     05  CRSRT-CATEGORY-PEEK   PIC X(20).                                 
015200     05  FILLER                PIC X(110).                                
015300                                                                          
015400 WORKING-STORAGE SECTION.                                                 
015500 01  FILE-STATUS-CODES.                                                   
015600     05  CRENR-STATUS           PIC X(2).                                 
015700         88  CRENR-AT-END       VALUE "10".                               
015800     05  CRSRT-STATUS           PIC X(2).                                 
015900         88  CRSRT-OK           VALUE "00".                               
016000     05  FILLER                 PIC X(04).                                
016100                                                                          
016200 01  WS-DDNAMES.                                                          
016300     05  WS-CRENR-DDNAME        PIC X(8).                                 
016400     05  WS-CRSRT-DDNAME        PIC X(8).                                 
016500     05  FILLER                 PIC X(04).                                
016600                                                                          
016700 COPY CRENRCH.                                                            
016800                                                                          
016900 01  WS-SORT-COUNTS.                                                      
017000     05  RECORDS-READ           PIC 9(7) COMP.                            
017100     05  RECORDS-WRITTEN        PIC 9(7) COMP.                            
017200     05  FILLER                 PIC X(02).                                
017300                                                                          
017400*DUMP-FRIENDLY VIEW OF WS-SORT-COUNTS FOR THE ABEND SNAP.                 
017500 01  WS-SORT-COUNTS-R REDEFINES WS-SORT-COUNTS.                           
017600     05  WS-SORT-COUNTS-X       PIC X(16).                                
017700                                                                          
017800 01  FLAGS-AND-SWITCHES.                                                  
017900     05  MORE-DATA-SW           PIC X(01) VALUE "Y".                      
018000         88  NO-MORE-DATA       VALUE "N".                                
018100     05  MORE-SORT-SW           PIC X(01) VALUE "Y".                      
018200         88  NO-MORE-SORT-DATA  VALUE "N".                                
018300     05  FILLER                 PIC X(02).                                
018400                                                                          
018500 77  ZERO-VAL                   PIC 9 VALUE ZERO.                         
018600 77  ONE-VAL                    PIC 9 VALUE 1.                            
018700                                                                          
018800 COPY CRABEND.                                                            
018900                                                                          
019000 LINKAGE SECTION.                                                         
019100 01  CR-RUN-PARM.                                                         
019200     05  CR-SIDE-SW             PIC X.                                    
019300         88  CRRUN-BASE-SIDE       VALUE "B".                             
019400         88  CRRUN-COMPARER-SIDE   VALUE "C".                             
019500                                                                          
019600 PROCEDURE DIVISION USING CR-RUN-PARM.                                    
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019800     SORT CR-SORT-WORK                                                    
019900         ASCENDING KEY CR-SORT-CATEGORY, CR-SORT-QTR-NUM,                 
020000                       CR-SORT-SEQ                                        
020100         INPUT PROCEDURE IS 200-RELEASE-SORT-RECS THRU 200-EXIT           
020200         OUTPUT PROCEDURE IS 400-WRITE-SORTED-RECS THRU 400-EXIT.         
020300     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
020400     MOVE +0 TO RETURN-CODE.                                              
020500     GOBACK.                                                              
020600                                                                          
020700 000-HOUSEKEEPING.                                                        
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
020900     DISPLAY "******** BEGIN JOB CMPSORT ********".                       
021000     INITIALIZE WS-SORT-COUNTS.                                           
021100     IF CRRUN-COMPARER-SIDE                                               
021200         MOVE "CRCMPENR" TO WS-CRENR-DDNAME                               
021300         MOVE "CRCMPRT " TO WS-CRSRT-DDNAME                               
021400     ELSE                                                                 
021500         MOVE "CRBASENR" TO WS-CRENR-DDNAME                               
021600         MOVE "CRBASRT " TO WS-CRSRT-DDNAME                               
021700     END-IF.                                                              
021800     OPEN OUTPUT SYSOUT.                                                  
021900 000-EXIT.                                                                
022000     EXIT.                                                                
022100                                                                          
022200*INPUT PROCEDURE - READS THE UNSORTED ENRICHED FILE, COMPUTES             
022300*THE NUMERIC QUARTER SORT VALUE, AND RELEASES EACH RECORD.                
022400 200-RELEASE-SORT-RECS.                                                   
022500     MOVE "200-RELEASE-SORT-RECS" TO PARA-NAME.                           
022600     OPEN INPUT CRENR-FILE.                                               
022700     PERFORM 210-READ-CRENR THRU 210-EXIT.                                
022800     IF NO-MORE-DATA                                                      
022900         MOVE "EMPTY ENRICHED FILE" TO ABEND-REASON                       
023000         GO TO 1000-ABEND-RTN.                                            
023100     PERFORM 220-BUILD-AND-RELEASE THRU 220-EXIT                          
023200         UNTIL NO-MORE-DATA.                                              
023300     CLOSE CRENR-FILE.                                                    
023400 200-EXIT.                                                                
023500     EXIT.                                                                
023600                                                                          
023700 210-READ-CRENR.                                                          
023800     MOVE "210-READ-CRENR" TO PARA-NAME.                                  
023900     READ CRENR-FILE INTO CR-ENRICHED-REC                                 
024000         AT END MOVE "N" TO MORE-DATA-SW                                  
024100         GO TO 210-EXIT                                                   
024200     END-READ.                                                            
024300     ADD 1 TO RECORDS-READ.                                               
024400 210-EXIT.                                                                
024500     EXIT.                                                                
024600                                                                          
024700 220-BUILD-AND-RELEASE.                                                   
024800     MOVE "220-BUILD-AND-RELEASE" TO PARA-NAME.                           
024900     PERFORM 100-COMPUTE-QTR-NUM THRU 100-EXIT.                           
025000     MOVE CR-DRUG-CATEGORY-E TO CR-SORT-CATEGORY.                         
025100     MOVE RECORDS-READ       TO CR-SORT-SEQ.                              
025200     MOVE CR-ENRICHED-REC    TO CR-SORT-ENRICHED.                         
025300     RELEASE CR-SORT-REC.                                                 
025400     PERFORM 210-READ-CRENR THRU 210-EXIT.                                
025500 220-EXIT.                                                                
025600     EXIT.                                                                
025700                                                                          
025800*NUMERIC QUARTER SORT VALUE - BLANK QUARTER KEY OR A NON-                 
025900*NUMERIC DIGITS PORTION SORTS AS ZERO, PER THE MISSING CREDIT             
026000*SORT RULE.                                                               
026100 100-COMPUTE-QTR-NUM.                                                     
026200     MOVE "100-COMPUTE-QTR-NUM" TO PARA-NAME.                             
026300     MOVE ZERO TO CR-SORT-QTR-NUM.                                        
026400     IF CR-QUARTER-KEY-E NOT = SPACES                                     
026500     AND CR-QTR-DIGITS IS NUMERIC                                         
026600         MOVE CR-QTR-DIGITS TO CR-SORT-QTR-NUM.                           
026700 100-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
027000*OUTPUT PROCEDURE - RETURNS EACH SORTED RECORD AND WRITES THE             
027100*ENRICHED IMAGE BACK OUT, DROPPING THE SORT-ONLY FIELDS.                  
027200 400-WRITE-SORTED-RECS.                                                   
027300     MOVE "400-WRITE-SORTED-RECS" TO PARA-NAME.                           
027400     OPEN OUTPUT CRSRT-FILE.                                              
027500     PERFORM 410-RETURN-SORT-REC THRU 410-EXIT.                           
027600     PERFORM 420-WRITE-CRSRT THRU 420-EXIT                                
027700         UNTIL NO-MORE-SORT-DATA.                                         
027800     CLOSE CRSRT-FILE.                                                    
027900 400-EXIT.                                                                
028000     EXIT.                                                                
028100                                                                          
028200 410-RETURN-SORT-REC.                                                     
028300     MOVE "410-RETURN-SORT-REC" TO PARA-NAME.                             
028400     RETURN CR-SORT-WORK                                                  
028500         AT END MOVE "N" TO MORE-SORT-SW                                  
028600         GO TO 410-EXIT                                                   
028700     END-RETURN.                                                          
028800 410-EXIT.                                                                
028900     EXIT.                                                                
029000                                                                          
029100 420-WRITE-CRSRT.                                                         
029200     MOVE "420-WRITE-CRSRT" TO PARA-NAME.                                 
029300     MOVE CR-SORT-ENRICHED TO CRSRT-REC.                                  
029400     WRITE CRSRT-REC.                                                     
029500     ADD 1 TO RECORDS-WRITTEN.                                            
029600     PERFORM 410-RETURN-SORT-REC THRU 410-EXIT.                           
029700 420-EXIT.                                                                
029800     EXIT.                                                                
029900                                                                          
030000 999-CLEANUP.                                                             
030100     MOVE "999-CLEANUP" TO PARA-NAME.                                     
030200     DISPLAY "** RECORDS READ **".                                        
030300     DISPLAY RECORDS-READ.                                                
030400     DISPLAY "** RECORDS WRITTEN **".                                     
030500     DISPLAY RECORDS-WRITTEN.                                             
030600     IF RECORDS-READ NOT EQUAL TO RECORDS-WRITTEN                         
030700         MOVE "** SORT OUT OF BALANCE **" TO ABEND-REASON                 
030800         MOVE RECORDS-READ    TO EXPECTED-VAL                             
030900         MOVE RECORDS-WRITTEN TO ACTUAL-VAL                               
031000         GO TO 1000-ABEND-RTN.                                            
031100     DISPLAY "******** NORMAL END OF JOB CMPSORT ********".               
031200     CLOSE SYSOUT.                                                        
031300 999-EXIT.                                                                
031400     EXIT.                                                                
031500                                                                          
031600 1000-ABEND-RTN.                                                          
031700     WRITE SYSOUT-REC FROM CR-ABEND-REC.                                  
031800     CLOSE SYSOUT.                                                        
031900     DISPLAY "*** ABNORMAL END OF JOB - CMPSORT ***" UPON CONSOLE.        
032000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  TOKLEN.                                                     
000400 AUTHOR. DENISE KOWALSKI.                                                 
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/02/86.                                                  
000700 DATE-COMPILED. 04/02/86.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*     RETURNS THE POSITION OF THE LAST NON-BLANK CHARACTER IN A           
001300*     40-BYTE FIELD, SCANNING FROM THE RIGHT.  A FIELD OF ALL             
001400*     SPACES RETURNS ZERO.  USED BY PONORM IN PLACE OF THE                
001500*     REVERSE-STRING INTRINSIC SO THE LOGIC READS THE SAME WAY            
001600*     AS THE REST OF THE SHOP'S LENGTH ROUTINES.                          
001700*                                                                         
001800*****************************************************************         
001900*CHANGE LOG.                                                              
002000*                                                                         
002100*   DATE      BY   REQUEST    DESCRIPTION                                 
002200*   --------  ---  ---------  -------------------------------             
002300*   04/02/86  DK   INITIAL    FIRST CUT FOR THE MISSING                   
002400*                             CREDIT PROJECT - REPLACES THE               
002500*                             STRLTH COPY-BASED LENGTH CHECK.             
002600*   09/14/87  DK   CR-1015    WIDENED FROM 20 TO 40 BYTES TO              
002700*                             MATCH THE NORMALIZED PO FIELD.              
002800*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
002900*                             PROGRAM, NO CHANGE REQUIRED.                
003000*   03/17/00  RF   Y2K-011    REVIEWED THE SCAN LOOP FOR CENTURY          
003100*                             ROLLOVER - NO DATE FIELDS TOUCHED,          
003200*                             CONFIRMED CLEAN.                            
003300*   08/22/02  TW   CR-1288    CONFIRMED WS-SCAN-POS STAYS COMP            
003400*                             THROUGHOUT - NO CHANGE MADE, NOTED          
003500*                             FOR THE PONORM AUDIT FILE.                  
003600*   01/09/06  LP   CR-1349    NO CHANGE HERE - CALLED ONCE MORE           
003700*                             FROM PONORM RULE B DURING THE COMMA-        
003800*                             CASE REVIEW.                                
003900*   06/30/09  GH   SR-0522    NO CHANGE - CONFIRMED 40 BYTES STILL        
004000*                             COVERS THE NORMALIZED PO FIELD AFTER        
004100*                             THE VOLUME REVIEW.                          
004200*****************************************************************         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-390.                                                
004600 OBJECT-COMPUTER. IBM-390.                                                
004700 INPUT-OUTPUT SECTION.                                                    
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100                                                                          
005200 WORKING-STORAGE SECTION.                                                 
005300 01  WS-SCAN-FIELDS.                                                      
005400     05  WS-SCAN-POS           PIC 9(2) COMP.                             
005500     05  MORE-CHARS-SW         PIC X VALUE "Y".                           
005600         88  NO-MORE-CHARS     VALUE "N".                                 
005700     05  FILLER                PIC X(03).                                 
005800                                                                          
005900*    DUMP-FRIENDLY VIEW OF WS-SCAN-FIELDS - LETS AN ABEND                 
006000*    SNAP DISPLAY THE WORKING POSITION AS PRINTABLE TEXT                  
006100*    WITHOUT UNPACKING THE COMP FIELD BY HAND.                            
006200 01  WS-SCAN-FIELDS-R REDEFINES WS-SCAN-FIELDS.                           
006300     05  WS-SCAN-POS-X          PIC X(02).                                
006400     05  FILLER                 PIC X(04).                                
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700 01  LK-TOKLEN-FIELD            PIC X(40).                                
006800 01  LK-TOKLEN-FLD-TBL REDEFINES LK-TOKLEN-FIELD.                         
006900     05  LK-TOKLEN-CHAR         PIC X OCCURS 40 TIMES.                    
007000 01  LK-TOKLEN-LTH              PIC 9(2) COMP.                            
007100 01  LK-TOKLEN-LTH-R REDEFINES LK-TOKLEN-LTH                              
007200                                PIC X(02).                                
007300                                                                          
007400 PROCEDURE DIVISION USING LK-TOKLEN-FIELD, LK-TOKLEN-LTH.                 
007500     MOVE 40 TO WS-SCAN-POS.                                              
007600     MOVE "Y" TO MORE-CHARS-SW.                                           
007700     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT                              
007800         UNTIL WS-SCAN-POS = ZERO OR NO-MORE-CHARS.                       
007900     MOVE WS-SCAN-POS TO LK-TOKLEN-LTH.                                   
008000     GOBACK.                                                              
008100                                                                          
008200*    STEPS BACKWARD FROM THE END OF THE FIELD UNTIL A                     
008300*    NON-BLANK CHARACTER IS FOUND OR THE FIELD IS EXHAUSTED.              
008400 100-SCAN-BACKWARD.                                                       
008500     IF LK-TOKLEN-CHAR(WS-SCAN-POS) NOT = SPACE                           
008600         MOVE "N" TO MORE-CHARS-SW                                        
008700         GO TO 100-EXIT                                                   
008800     END-IF.                                                              
008900     SUBTRACT 1 FROM WS-SCAN-POS.                                         
009000 100-EXIT.                                                                
009100     EXIT.                                                                

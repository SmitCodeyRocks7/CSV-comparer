000100*****************************************************************         
000200* CRXCPRC  -  MISSING CREDIT REPORT EXCEPTION RECORD                      
000300*             CREDIT RECONCILIATION SYSTEM                                
000400*                                                                         
000500*  ONE OF THESE IS WRITTEN BY CMPMISS FOR EVERY PO KEY THAT               
000600*  IS ON ONE SIDE (BASE OR COMPARER) BUT NOT THE OTHER.                   
000700*  CR-MISSING-IN-X CARRIES THE NAME OF THE SIDE THE RECORD                
000800*  COULD NOT BE MATCHED ON.                                               
000900*****************************************************************         
001000*   DATE      BY   REQUEST    DESCRIPTION                                 
001100*   --------  ---  ---------  -------------------------------             
001200*   04/09/86  DK   INITIAL    FIRST CUT FOR THE MISSING                   
001300*                             CREDIT PROJECT.                             
001400*   11/18/91  DK   CR-1207    ADDED 88-LEVELS UNDER                       
001500*                             CR-MISSING-IN-X FOR THE NEW                 
001600*                             BIDIRECTIONAL COMPARE IN CMPMISS.           
001700*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
001800*                             RECORD, NO CHANGE REQUIRED.                 
001900*   03/17/00  RF   Y2K-011    NO CHANGE - CARRIED FORWARD WITH            
002000*                             THE REST OF THE SUITE FOR THE               
002100*                             CENTURY ROLLOVER SIGN-OFF.                  
002200*   09/12/03  TW   CR-1301    NO CHANGE TO THIS LAYOUT - THE              
002300*                             HEADER-LINE FIX IN CMPMISS TOUCHED          
002400*                             WORKING-STORAGE ONLY, NOT THIS              
002500*                             RECORD.                                     
002600*****************************************************************         
002700 01  CR-EXCEPTION-REC.                                                    
002800     05  CR-PO-NUMBER-X        PIC X(40).                                 
002900     05  CR-DESCRIPTION-X      PIC X(50).                                 
003000     05  CR-CREDIT-AMT-X       PIC S9(7)V99.                              
003100     05  CR-MISSING-IN-X       PIC X(8).                                  
003200         88  CR-MISSING-COMPARER  VALUE "Comparer".                       
003300         88  CR-MISSING-BASE      VALUE "Base    ".                       
003400     05  CR-DRUG-CATEGORY-X    PIC X(20).                                 
003500     05  CR-QUARTER-KEY-X      PIC X(4).                                  
003600     05  FILLER                PIC X(9).                                  

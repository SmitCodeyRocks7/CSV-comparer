000100*****************************************************************         
000200* CRENRCH  -  ENRICHED / SORTED CREDIT-MEMO RECORD                        
000300*             CREDIT RECONCILIATION SYSTEM                                
000400*                                                                         
000500*  LAYOUT WRITTEN BY CMPEDIT (UNSORTED, ONE FILE PER SIDE)                
000600*  AND BY CMPSORT (SORTED BY DRUG CATEGORY THEN QUARTER).                 
000700*  CMPMISS READS THE SORTED FORM OF BOTH SIDES.  THE PO                   
000800*  NUMBER HERE IS ALREADY NORMALIZED - LOWER CASE, CANONICAL              
000900*  SPACING - AND IS THE KEY CMPMISS MATCHES ON.                           
001000*                                                                         
001100*  CR-QTR-KEY-R REDEFINES THE QUARTER KEY SO CMPSORT CAN PULL             
001200*  THE 3 DIGITS OUT AS A NUMBER WITHOUT AN INTRINSIC FUNCTION -           
001300*  GUARD WITH "IF CR-QTR-DIGITS NUMERIC" BEFORE YOU TRUST IT,             
001400*  A BLANK QUARTER KEY REDEFINES TO SPACES, NOT ZERO.                     
001500*****************************************************************         
001600*   DATE      BY   REQUEST    DESCRIPTION                                 
001700*   --------  ---  ---------  -------------------------------             
001800*   04/09/86  DK   INITIAL    FIRST CUT FOR THE MISSING                   
001900*                             CREDIT PROJECT.                             
002000*   05/01/87  DK   CR-1015    ADDED QUARTER-KEY AND DRUG                  
002100*                             CATEGORY FOR THE NEW SORT STEP.             
002200*   05/06/87  DK   CR-1015    ADDED CR-QTR-KEY-R REDEFINES SO             
002300*                             CMPSORT CAN GET AT THE DIGITS.              
002400*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
002500*                             RECORD, NO CHANGE REQUIRED.                 
002600*   03/17/00  RF   Y2K-011    NO CHANGE - CARRIED FORWARD WITH            
002700*                             THE REST OF THE SUITE FOR THE               
002800*                             CENTURY ROLLOVER SIGN-OFF.                  
002900*   09/12/03  TW   CR-1301    NO CHANGE HERE - CARRIED FORWARD            
003000*                             WHEN THE CMPMISS HEADER-LINE FIX            
003100*                             WAS AUDITED UNDER THIS SAME TICKET.         
003200*   01/09/06  LP   CR-1349    NO CHANGE - CONFIRMED CR-QTR-KEY-R          
003300*                             STILL MATCHES WHAT CMPSORT EXPECTS          
003400*                             AFTER THE COMPUTE-QTR-NUM AUDIT.            
003500*****************************************************************         
003600 01  CR-ENRICHED-REC.                                                     
003700     05  CR-PO-NUMBER-E        PIC X(40).                                 
003800     05  CR-DESCRIPTION-E      PIC X(50).                                 
003900     05  CR-CREDIT-AMT-E       PIC S9(7)V99.                              
004000     05  CR-QUARTER-KEY-E      PIC X(4).                                  
004100     05  CR-QTR-KEY-R REDEFINES CR-QUARTER-KEY-E.                         
004200         10  CR-QTR-LETTER     PIC X.                                     
004300         10  CR-QTR-DIGITS     PIC 9(3).                                  
004400     05  CR-DRUG-CATEGORY-E    PIC X(20).                                 
004500     05  FILLER                PIC X(7).                                  

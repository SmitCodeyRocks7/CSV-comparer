000100*****************************************************************         
000200* CRINREC  -  RAW CREDIT-MEMO EXTRACT RECORD                              
000300*             CREDIT RECONCILIATION SYSTEM                                
000400*                                                                         
000500*  LAYOUT OF ONE INPUT RECORD FROM EITHER THE BASE OR THE                 
000600*  COMPARER CREDIT-MEMO EXTRACT.  BOTH FEEDS USE THIS SAME                
000700*  LAYOUT.  THE EXTRACT IS BUILT BY THE PURCHASING SYSTEM AS              
000800*  A DELIMITED DOWNLOAD AND REBLOCKED TO THIS FIXED FORMAT                
000900*  BEFORE IT REACHES US - PO-NUMBER-I MAY ARRIVE MIXED CASE               
001000*  WITH RAGGED EMBEDDED BLANKS AND MUST NOT BE TRUSTED AS A               
001100*  KEY UNTIL CMPEDIT HAS NORMALIZED IT.                                   
001200*****************************************************************         
001300*   DATE      BY   REQUEST    DESCRIPTION                                 
001400*   --------  ---  ---------  -------------------------------             
001500*   04/02/86  DK   INITIAL    FIRST CUT FOR THE MISSING                   
001600*                             CREDIT PROJECT.                             
001700*   09/14/87  DK   CR-1015    OTHER COLUMNS IN THE PURCHASING             
001800*                             DOWNLOAD ARE DROPPED BEFORE THIS            
001900*                             LAYOUT - ONLY THESE THREE FIELDS            
002000*                             ARE CARRIED FORWARD.                        
002100*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
002200*                             RECORD, NO CHANGE REQUIRED.                 
002300*   03/17/00  RF   Y2K-011    NO CHANGE - CARRIED FORWARD WITH            
002400*                             THE REST OF THE SUITE FOR THE               
002500*                             CENTURY ROLLOVER SIGN-OFF.                  
002600*   01/09/06  LP   CR-1349    NO CHANGE - LAYOUT STILL MATCHES            
002700*                             THE PURCHASING SYSTEM DOWNLOAD              
002800*                             FORMAT.                                     
002900*****************************************************************         
003000 01  CR-INPUT-REC.                                                        
003100     05  CR-PO-NUMBER-I        PIC X(40).                                 
003200     05  CR-DESCRIPTION-I      PIC X(50).                                 
003300     05  CR-CREDIT-AMT-I       PIC S9(7)V99.                              
003400     05  FILLER                PIC X(21).                                 

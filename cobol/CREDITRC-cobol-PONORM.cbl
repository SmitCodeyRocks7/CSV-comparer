000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  PONORM.                                                     
000400 AUTHOR. DENISE KOWALSKI.                                                 
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/02/86.                                                  
000700 DATE-COMPILED. 04/02/86.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*     THIS SUBPROGRAM NORMALIZES ONE PURCHASE-ORDER KEY FOR               
001300*     THE MISSING CREDIT REPORT.  IT IS CALLED BY CMPEDIT ONCE            
001400*     PER INPUT RECORD, ON BOTH THE BASE AND THE COMPARER SIDE.           
001500*                                                                         
001600*     THE RAW PO NUMBER MAY ARRIVE MIXED CASE WITH RAGGED                 
001700*     EMBEDDED BLANKS FROM THE PURCHASING DOWNLOAD.  THIS                 
001800*     PROGRAM STRIPS ALL BLANKS, FORCES LOWER CASE, THEN PUTS             
001900*     BACK EXACTLY ONE BLANK AT THE THREE TOKEN BOUNDARIES THE            
002000*     REPORT CARES ABOUT SO THE PO WILL SORT AND MATCH THE SAME           
002100*     WAY NO MATTER HOW THE OPERATOR KEYED THE ORIGINAL ORDER.            
002200*                                                                         
002300*****************************************************************         
002400*CHANGE LOG.                                                              
002500*                                                                         
002600*   DATE      BY   REQUEST    DESCRIPTION                                 
002700*   --------  ---  ---------  -------------------------------             
002800*   04/02/86  DK   INITIAL    FIRST CUT FOR THE MISSING                   
002900*                             CREDIT PROJECT.                             
003000*   09/14/87  DK   CR-1015    ADDED RULE (B) - SPACE AFTER THE            
003100*                             ONMK/ONMARK TOKEN.                          
003200*   09/21/87  DK   CR-1015    ADDED RULE (C) - SPACE BEFORE A             
003300*                             PERCENT QUANTITY.                           
003400*   03/02/91  DK   CR-1198    RULE (A) WAS FIRING ON ANY Q+3              
003500*                             DIGITS ANYWHERE IN THE STRING -             
003600*                             RESTRICTED TO THE LEADING TOKEN.            
003700*   11/18/91  DK   CR-1207    CALLING PROGRAM NOW SKIPS THE               
003800*                             CALL ENTIRELY WHEN PO-RAW IS                
003900*                             BLANK - SEE 100-CLEAN-PO.                   
004000*   12/09/98  RF   Y2K-004    REVIEWED - NO DATE FIELDS IN THIS           
004100*                             PROGRAM, NO CHANGE REQUIRED.                
004200*   03/17/00  RF   Y2K-011    CENTURY ROLLOVER RAN CLEAN -                
004300*                             CONFIRMED NO DATE MATH IN THIS              
004400*                             MODULE PAST THE Y2K-004 REVIEW.             
004500*   08/22/02  TW   CR-1288    AUDIT OF THE PONORM/CMPEDIT BOUNDARY        
004600*                             CONFIRMED THE BLANK-PO SKIP ADDED           
004700*                             UNDER CR-1207 STILL WORKS - NO              
004800*                             CHANGE MADE HERE.                           
004900*   01/09/06  LP   CR-1349    REVIEWED RULE B AGAINST A COMMA-            
005000*                             FOLLOWED ONMARK FOUND IN AN AUDIT -         
005100*                             THE COMMA ALREADY BREAKS THE SCAN,          
005200*                             NO CHANGE NEEDED.                           
005300*****************************************************************         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-390.                                                
005700 OBJECT-COMPUTER. IBM-390.                                                
005800 INPUT-OUTPUT SECTION.                                                    
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400 01  WS-ALPHABETS.                                                        
006500     05  WS-UPPER-ALPHA        PIC X(26) VALUE                            
006600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
006700     05  WS-LOWER-ALPHA        PIC X(26) VALUE                            
006800         "abcdefghijklmnopqrstuvwxyz".                                    
006900     05  FILLER                PIC X(04).                                 
007000                                                                          
007100 01  WS-WORK-PO                PIC X(40).                                 
007200 01  WS-WORK-PO-TBL REDEFINES WS-WORK-PO.                                 
007300     05  WS-WORK-CHAR          PIC X OCCURS 40 TIMES.                     
007400                                                                          
007500 01  WS-CLEAN-PO                PIC X(40).                                
007600 01  WS-CLEAN-PO-TBL REDEFINES WS-CLEAN-PO.                               
007700     05  WS-CLEAN-CHAR          PIC X OCCURS 40 TIMES.                    
007800                                                                          
007900 01  WS-TAIL-BUF                PIC X(40).                                
008000 01  WS-TAIL-BUF-TBL REDEFINES WS-TAIL-BUF.                               
008100     05  WS-TAIL-CHAR           PIC X OCCURS 40 TIMES.                    
008200                                                                          
008300 01  WS-SCAN-FIELDS.                                                      
008400     05  WS-SCAN-IDX            PIC 9(2) COMP.                            
008500     05  WS-CLEAN-LTH           PIC 9(2) COMP.                            
008600     05  WS-FOUND-POS           PIC 9(2) COMP.                            
008700     05  WS-DIGIT-END-POS       PIC 9(2) COMP.                            
008800     05  WS-TOK-LEN             PIC 9(2) COMP.                            
008900     05  MORE-CHARS-SW          PIC X VALUE "Y".                          
009000         88  NO-MORE-CHARS      VALUE "N".                                
009100     05  TOKEN-FOUND-SW         PIC X VALUE "N".                          
009200         88  TOKEN-WAS-FOUND    VALUE "Y".                                
009300     05  FILLER                 PIC X(02).                                
009400                                                                          
009500 LINKAGE SECTION.                                                         
009600 01  LK-PO-NORM-PARMS.                                                    
009700     05  LK-PO-RAW              PIC X(40).                                
009800     05  LK-PO-NORMALIZED       PIC X(40).                                
009900     05  LK-RETURN-CD           PIC S9(4) COMP.                           
010000     05  FILLER                 PIC X(02).                                
010100                                                                          
010200 PROCEDURE DIVISION USING LK-PO-NORM-PARMS.                               
010300     MOVE ZERO TO LK-RETURN-CD.                                           
010400     IF LK-PO-RAW = SPACES OR LOW-VALUES                                  
010500         MOVE SPACES TO LK-PO-NORMALIZED                                  
010600         GOBACK                                                           
010700     END-IF.                                                              
010800                                                                          
010900     PERFORM 100-CLEAN-PO THRU 100-EXIT.                                  
011000     PERFORM 200-RESPACE-RULE-A THRU 200-EXIT.                            
011100     PERFORM 300-RESPACE-RULE-B THRU 300-EXIT.                            
011200     PERFORM 400-RESPACE-RULE-C THRU 400-EXIT.                            
011300     PERFORM 500-TRIM-EDGES THRU 500-EXIT.                                
011400                                                                          
011500     MOVE WS-CLEAN-PO TO LK-PO-NORMALIZED.                                
011600     GOBACK.                                                              
011700                                                                          
011800*    STRIP ALL BLANKS OUT OF THE RAW PO AND FORCE LOWER CASE.             
011900 100-CLEAN-PO.                                                            
012000     MOVE LK-PO-RAW TO WS-WORK-PO.                                        
012100     INSPECT WS-WORK-PO                                                   
012200         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.                     
012300     MOVE SPACES TO WS-CLEAN-PO.                                          
012400     MOVE ZERO TO WS-CLEAN-LTH.                                           
012500     PERFORM 110-COMPRESS-CHAR THRU 110-EXIT                              
012600         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 40.          
012700 100-EXIT.                                                                
012800     EXIT.                                                                
012900                                                                          
013000 110-COMPRESS-CHAR.                                                       
013100     IF WS-WORK-CHAR(WS-SCAN-IDX) NOT = SPACE                             
013200         ADD 1 TO WS-CLEAN-LTH                                            
013300         MOVE WS-WORK-CHAR(WS-SCAN-IDX)                                   
013400                          TO WS-CLEAN-CHAR(WS-CLEAN-LTH)                  
013500     END-IF.                                                              
013600 110-EXIT.                                                                
013700     EXIT.                                                                
013800                                                                          
013900*    RULE (A) - LEADING Q + 3 DIGITS IMMEDIATELY FOLLOWED BY              
014000*    THE LITERAL "ONMK" GETS ONE SPACE INSERTED BETWEEN THEM.             
014100 200-RESPACE-RULE-A.                                                      
014200     IF WS-CLEAN-LTH < 8                                                  
014300         GO TO 200-EXIT.                                                  
014400     IF WS-CLEAN-PO(1:1) NOT = "q"                                        
014500         GO TO 200-EXIT.                                                  
014600     IF WS-CLEAN-PO(2:3) IS NOT NUMERIC                                   
014700         GO TO 200-EXIT.                                                  
014800     IF WS-CLEAN-PO(5:4) NOT = "onmk"                                     
014900         GO TO 200-EXIT.                                                  
015000     MOVE 5 TO WS-FOUND-POS.                                              
015100     PERFORM 900-INSERT-SPACE THRU 900-EXIT.                              
015200 200-EXIT.                                                                
015300     EXIT.                                                                
015400                                                                          
015500*    RULE (B) - FIRST "ONMK" OR "ONMARK" TOKEN THAT IS                    
015600*    IMMEDIATELY FOLLOWED BY ONE OR MORE LETTERS GETS ONE                 
015700*    SPACE INSERTED BETWEEN THE TOKEN AND THE LETTERS.                    
015800 300-RESPACE-RULE-B.                                                      
015900     MOVE "N" TO TOKEN-FOUND-SW.                                          
016000     MOVE ZERO TO WS-FOUND-POS, WS-TOK-LEN.                               
016100     PERFORM 310-SCAN-FOR-ONMK THRU 310-EXIT                              
016200         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL                            
016300         WS-SCAN-IDX > WS-CLEAN-LTH OR TOKEN-WAS-FOUND.                   
016400     IF NOT TOKEN-WAS-FOUND                                               
016500         GO TO 300-EXIT.                                                  
016600     MOVE WS-SCAN-IDX TO WS-FOUND-POS.                                    
016700     COMPUTE WS-DIGIT-END-POS = WS-FOUND-POS + WS-TOK-LEN.                
016800     IF WS-DIGIT-END-POS > WS-CLEAN-LTH                                   
016900         GO TO 300-EXIT.                                                  
017000     IF WS-CLEAN-CHAR(WS-DIGIT-END-POS) < "a"                             
017100     OR WS-CLEAN-CHAR(WS-DIGIT-END-POS) > "z"                             
017200         GO TO 300-EXIT.                                                  
017300     MOVE WS-DIGIT-END-POS TO WS-FOUND-POS.                               
017400     PERFORM 900-INSERT-SPACE THRU 900-EXIT.                              
017500 300-EXIT.                                                                
017600     EXIT.                                                                
017700                                                                          
017800 310-SCAN-FOR-ONMK.                                                       
017900     IF WS-SCAN-IDX + 5 <= WS-CLEAN-LTH                                   
018000     AND WS-CLEAN-PO(WS-SCAN-IDX:6) = "onmark"                            
018100         MOVE "Y" TO TOKEN-FOUND-SW                                       
018200         MOVE 6 TO WS-TOK-LEN                                             
018300         GO TO 310-EXIT.                                                  
018400     IF WS-SCAN-IDX + 3 <= WS-CLEAN-LTH                                   
018500     AND WS-CLEAN-PO(WS-SCAN-IDX:4) = "onmk"                              
018600         MOVE "Y" TO TOKEN-FOUND-SW                                       
018700         MOVE 4 TO WS-TOK-LEN.                                            
018800 310-EXIT.                                                                
018900     EXIT.                                                                
019000                                                                          
019100*    RULE (C) - FIRST LETTER-THEN-DIGITS-THEN-"%" PATTERN                 
019200*    GETS ONE SPACE INSERTED BETWEEN THE LETTER AND THE                   
019300*    DIGITS.                                                              
019400 400-RESPACE-RULE-C.                                                      
019500     MOVE "N" TO TOKEN-FOUND-SW.                                          
019600     MOVE ZERO TO WS-FOUND-POS.                                           
019700     PERFORM 410-SCAN-FOR-PERCENT THRU 410-EXIT                           
019800         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL                            
019900         WS-SCAN-IDX >= WS-CLEAN-LTH OR TOKEN-WAS-FOUND.                  
020000     IF NOT TOKEN-WAS-FOUND                                               
020100         GO TO 400-EXIT.                                                  
020200     COMPUTE WS-FOUND-POS = WS-SCAN-IDX + 1.                              
020300     PERFORM 900-INSERT-SPACE THRU 900-EXIT.                              
020400 400-EXIT.                                                                
020500     EXIT.                                                                
020600                                                                          
020700*    LOOKS FOR <LETTER><DIGIT...><%> STARTING AT WS-SCAN-IDX.             
020800*    WS-SCAN-IDX WILL BE LEFT POINTING AT THE LETTER WHEN A               
020900*    MATCH IS FOUND.                                                      
021000 410-SCAN-FOR-PERCENT.                                                    
021100     IF WS-CLEAN-CHAR(WS-SCAN-IDX) < "a"                                  
021200     OR WS-CLEAN-CHAR(WS-SCAN-IDX) > "z"                                  
021300         GO TO 410-EXIT.                                                  
021400     IF WS-CLEAN-CHAR(WS-SCAN-IDX + 1) NOT NUMERIC                        
021500         GO TO 410-EXIT.                                                  
021600     MOVE WS-SCAN-IDX TO WS-DIGIT-END-POS.                                
021700     PERFORM 420-EXTEND-DIGIT-RUN THRU 420-EXIT                           
021800         UNTIL WS-DIGIT-END-POS >= WS-CLEAN-LTH                           
021900         OR WS-CLEAN-CHAR(WS-DIGIT-END-POS + 1) NOT NUMERIC.              
022000     IF WS-DIGIT-END-POS < WS-CLEAN-LTH                                   
022100     AND WS-CLEAN-CHAR(WS-DIGIT-END-POS + 1) = "%"                        
022200         MOVE "Y" TO TOKEN-FOUND-SW.                                      
022300 410-EXIT.                                                                
022400     EXIT.                                                                
022500                                                                          
022600 420-EXTEND-DIGIT-RUN.                                                    
022700     ADD 1 TO WS-DIGIT-END-POS.                                           
022800 420-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100*    SHIFTS WS-CLEAN-PO RIGHT BY ONE STARTING AT WS-FOUND-POS             
023200*    AND DROPS A SINGLE SPACE INTO THE GAP.  WS-CLEAN-LTH IS              
023300*    BUMPED BY ONE.  MODELED ON THE COMMENT-INSERT ROUTINE THE            
023400*    PATIENT SYSTEM USES TO SPLICE A NEW DIAGNOSTIC CODE INTO             
023500*    PATIENT-ADMIT-COMMENTS.                                              
023600 900-INSERT-SPACE.                                                        
023700     IF WS-CLEAN-LTH >= 40                                                
023800         GO TO 900-EXIT.                                                  
023900     MOVE SPACES TO WS-TAIL-BUF.                                          
024000     MOVE ZERO TO WS-DIGIT-END-POS.                                       
024100     PERFORM 910-COPY-TAIL-CHAR THRU 910-EXIT                             
024200         VARYING WS-SCAN-IDX FROM WS-FOUND-POS BY 1                       
024300         UNTIL WS-SCAN-IDX > WS-CLEAN-LTH.                                
024400     MOVE SPACE TO WS-CLEAN-CHAR(WS-FOUND-POS).                           
024500     PERFORM 920-RESTORE-TAIL-CHAR THRU 920-EXIT                          
024600         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
024700         UNTIL WS-SCAN-IDX > WS-DIGIT-END-POS.                            
024800     ADD 1 TO WS-CLEAN-LTH.                                               
024900 900-EXIT.                                                                
025000     EXIT.                                                                
025100                                                                          
025200*    COPIES THE PART OF WS-CLEAN-PO FROM WS-FOUND-POS THROUGH             
025300*    WS-CLEAN-LTH INTO WS-TAIL-BUF ONE CHARACTER AT A TIME.               
025400 910-COPY-TAIL-CHAR.                                                      
025500     ADD 1 TO WS-DIGIT-END-POS.                                           
025600     MOVE WS-CLEAN-CHAR(WS-SCAN-IDX)                                      
025700                      TO WS-TAIL-CHAR(WS-DIGIT-END-POS).                  
025800 910-EXIT.                                                                
025900     EXIT.                                                                
026000                                                                          
026100*    PUTS THE SAVED TAIL BACK STARTING ONE POSITION TO THE                
026200*    RIGHT OF THE BLANK THAT WAS JUST OPENED UP.                          
026300 920-RESTORE-TAIL-CHAR.                                                   
026400     COMPUTE WS-TOK-LEN = WS-FOUND-POS + WS-SCAN-IDX.                     
026500     MOVE WS-TAIL-CHAR(WS-SCAN-IDX) TO WS-CLEAN-CHAR(WS-TOK-LEN).         
026600 920-EXIT.                                                                
026700     EXIT.                                                                
026800                                                                          
026900*    TRIM LEADING/TRAILING SPACES - CALLS TOKLEN TO FIND THE              
027000*    LAST NON-BLANK POSITION RATHER THAN AN INTRINSIC FUNCTION.           
027100 500-TRIM-EDGES.                                                          
027200     CALL "TOKLEN" USING WS-CLEAN-PO, WS-CLEAN-LTH.                       
027300     IF WS-CLEAN-LTH = ZERO                                               
027400         GO TO 500-EXIT.                                                  
027500     IF WS-CLEAN-PO(1:1) = SPACE                                          
027600         MOVE WS-CLEAN-PO(2:39) TO WS-TAIL-BUF                            
027700         MOVE WS-TAIL-BUF TO WS-CLEAN-PO                                  
027800         CALL "TOKLEN" USING WS-CLEAN-PO, WS-CLEAN-LTH.                   
027900 500-EXIT.                                                                
028000     EXIT.                                                                
